000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     SBPGM01.                                         00000200
000300 AUTHOR.         R.TROY.                                          00000300
000400 INSTALLATION.   TD BANK N.A. - DOCUMENT OPERATIONS DIVISION.     00000400
000500 DATE-WRITTEN.   02-19-87.                                        00000500
000600 DATE-COMPILED.  02-04-11.                                        00000600
000700 SECURITY.       CONFIDENTIAL - INTERNAL DOCUMENT OPS USE ONLY.   00000700
000800***************************************************************** 00000800
000900* SBPGM01 -- SIGNBOOK PAGE SPLITTER                               00000900
001000*                                                                 00001000
001100* TAKES ONE SIGNBOOK PRINT-STREAM EXTRACT (ONE DOCUMENT PER       00001100
001200* JOB RUN) AND BREAKS IT INTO ITS LOGICAL PAGES FOR THE PAGE      00001200
001300* STORE.  A PAGE BREAKS WHEREVER THE LEGACY STATEMENT PRINTER     00001300
001400* PUNCHED A '1' IN COLUMN 1 (SKIP-TO-NEW-PAGE CARRIAGE CONTROL).  00001400
001500* REPLACES THE OLD ON-LINE INSERT-PAGE ROUTINE THAT USED TO RUN   00001500
001600* AGAINST THE WORK QUEUE ONE DOCUMENT AT A TIME -- THIS JOB IS    00001600
001700* HANDED ONE DOCUMENT-ID AND ONE EXTRACT FILE PER STEP BY THE     00001700
001800* SCHEDULER, THE SAME AS THE REST OF THE DOCUMENT OPS SUITE.      00001800
001900***************************************************************** 00001900
002000* CHANGE LOG                                                      00002000
002100* ----------                                                      00002100
002200* 87-02-19  R.TROY     ORIGINAL VERSION.  REQ TDB-2214.           00002200
002300* 87-03-02  R.TROY     FIXED: EOF ON AN EMPTY EXTRACT BLEW UP     00002300
002400*                      WITH NO PAGES WRITTEN AT ALL.  NOW ALWAYS  00002400
002500*                      FLUSHES PAGE ZERO EVEN WHEN EMPTY.         00002500
002600* 88-07-14  T.SNOW     FIXED: A LEADING '1' ON THE FIRST REAL     00002600
002700*                      LINE (BEFORE ANY TEXT WAS BUFFERED) WAS    00002700
002800*                      FLUSHING A BOGUS EMPTY PAGE.  RULE IS NOW  00002800
002900*                      COLUMN 1 = '1' *AND* BUFFER NOT EMPTY.     00002900
003000* 89-09-07  T.SNOW     WIDENED PG-LINE-TABLE TO 999 LINES/PAGE    00003000
003100*                      IN SBPGREC -- SEE THAT COPYBOOK.           00003100
003200* 91-06-04  T.SNOW     ADDED END-OF-JOB LINE/PAGE COUNT DISPLAY   00003200
003300*                      FOR THE OPERATOR LOG.  REQ TDB-2401.       00003300
003400* 94-01-11  J.DAM      DOCUMENT-ID NOW COMES IN OFF A CONTROL     00003400
003500*                      CARD (PARM-FILE) INSTEAD OF BEING HARD-    00003500
003600*                      CODED FOR TESTING.  REQ TDB-2588.          00003600
003700* 98-11-30  J.DAM      Y2K -- RUN DATE ACCEPTED AS AN 8-DIGIT     00003700
003800*                      CENTURY DATE.  SEE CR-40217 AND THE        00003800
003900*                      MATCHING FIX IN SBWORK1 / SBPGREC.         00003900
004000* 02-04-11  R.TROY     PAGE-CREATED-TS NOW CARRIES HUNDREDTHS OF  00004000
004100*                      A SECOND (WAS WHOLE SECONDS ONLY) TO       00004100
004200*                      LINE UP WITH THE NEW PAGE-STORE AUDIT      00004200
004300*                      FIELDS.  REQ TDB-3120.                     00004300
004400* 13-08-22  R.TROY     RENUMBERED ALL PARAGRAPHS TO THE SHOP'S    00004400
004500*                      NNNN-NAME STANDARD FOR THE DEPARTMENT'S    00004500
004600*                      CROSS-REFERENCE LISTINGS.  ALSO PULLED     00004600
004700*                      THE HARD-CODED ABEND RETURN CODE OUT TO    00004700
004800*                      SB-ABEND-RC IN SBWORK1.  REQ TDB-3355.     00004800
004900***************************************************************** 00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER.        IBM-370.                                 00005300
005400 OBJECT-COMPUTER.        IBM-370.                                 00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM                                           00005600
005700     UPSI-0 IS SB-RERUN-SWITCH                                    00005700
005800     CLASS SB-NUMERIC-CLASS IS '0' THRU '9'.                      00005800
005900***************************************************************** 00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200     SELECT PARM-FILE  ASSIGN U-T-PARMS.                          00006200
006300     SELECT INPUT-FILE ASSIGN U-T-INPUT.                          00006300
006400     SELECT PAGES-FILE ASSIGN U-T-PAGES.                          00006400
006500***************************************************************** 00006500
006600                                                                  00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900* PARM-FILE IS THE CONTROL CARD FOR THIS RUN -- ONE 80-BYTE       00006900
007000* CARD IMAGE CARRYING THE DOCUMENT-ID OF THE EXTRACT BEING        00007000
007100* SPLIT.  REPLACES THE OLD WORK-QUEUE LOOKUP (SEE REQ TDB-2588).  00007100
007200 FD  PARM-FILE                                                    00007200
007300     LABEL RECORDS ARE OMITTED                                    00007300
007400     RECORDING MODE IS F                                          00007400
007500     RECORD CONTAINS 80 CHARACTERS                                00007500
007600     DATA RECORD IS PARM-RECORD.                                  00007600
007700  01  PARM-RECORD.                                                00007700
007800      02  PARM-DOCUMENT-ID         PIC X(24).                     00007800
007900      02  FILLER                   PIC X(56).                     00007900
008000* INPUT-FILE IS THE SIGNBOOK PRINT-STREAM EXTRACT FOR ONE         00008000
008100* DOCUMENT -- ONE PHYSICAL LINE PER RECORD, COLUMN 1 CARRYING     00008100
008200* THE OLD STATEMENT PRINTER'S CARRIAGE-CONTROL CODE.              00008200
008300 FD  INPUT-FILE                                                   00008300
008400     LABEL RECORDS ARE STANDARD                                   00008400
008500     RECORDING MODE IS F                                          00008500
008600     RECORD CONTAINS 132 CHARACTERS                               00008600
008700     DATA RECORD IS INPUT-LINE-RECORD.                            00008700
008800  01  INPUT-LINE-RECORD.                                          00008800
008900      02  IL-LINE-TEXT             PIC X(132).                    00008900
009000* IL-CARR-VIEW OVERLAYS INPUT-LINE-RECORD SO THE BOUNDARY TEST    00009000
009100* CAN LOOK AT COLUMN 1 ON ITS OWN WITHOUT REFERENCE-MODIFYING     00009100
009200* IL-LINE-TEXT EVERY TIME THROUGH THE LOOP.                       00009200
009300  01  IL-CARR-VIEW REDEFINES INPUT-LINE-RECORD.                   00009300
009400      02  IL-CARR-CTL              PIC X(01).                     00009400
009500          88  IL-IS-NEW-PAGE             VALUE '1'.               00009500
009600      02  IL-TEXT-BODY             PIC X(131).                    00009600
009700* PAGES-FILE IS THE PAGE STORE -- ONE PAGE-OUT-RECORD PER PAGE    00009700
009800* DETECTED, WRITTEN IN PAGE ORDER.  LAYOUT IS THE SHOP COPYBOOK   00009800
009900* SO PRINT-A-PAGE AND PURGE-A-DOCUMENT STAY IN STEP WITH US.      00009900
010000 FD  PAGES-FILE                                                   00010000
010100     LABEL RECORDS ARE OMITTED                                    00010100
010200     RECORDING MODE IS F                                          00010200
010300     DATA RECORD IS PAGE-OUT-RECORD.                              00010300
010400  COPY SBPGREC.                                                   00010400
010500***************************************************************** 00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700  COPY SBWORK1.                                                   00010700
010800***************************************************************** 00010800
010900                                                                  00010900
011000 PROCEDURE DIVISION.                                              00011000
011100***************************************************************** 00011100
011200* MAINLINE -- OPEN, DISCARD THE BANNER LINE, SPLIT THE STREAM,    00011200
011300* FLUSH THE LAST PAGE, CLOSE.  ONE JOB RUN SPLITS ONE DOCUMENT.   00011300
011400***************************************************************** 00011400
011500     DISPLAY 'SBPGM01 - SIGNBOOK PAGE SPLIT STARTING'.            00011500
011600     PERFORM 0100-INITIALIZE-RUN.                                 00011600
011700     PERFORM 0200-GET-INPUT-LINE.                                 00011700
011800     PERFORM 0300-PROCESS-AND-READ THRU 0305-PROCESS-AND-READ-EXIT00011800
011900         UNTIL SB-END-OF-FILE.                                    00011900
012000     PERFORM 0500-FLUSH-CURRENT-PAGE.                             00012000
012100     PERFORM 0700-CLOSE-SIGNBOOK-FILES.                           00012100
012200     DISPLAY 'SBPGM01 - PAGES WRITTEN    : ' SB-PAGE-CTR.         00012200
012300     DISPLAY 'SBPGM01 - INPUT LINES READ : ' SB-TOTAL-LINES-READ. 00012300
012400     DISPLAY 'SBPGM01 - SIGNBOOK PAGE SPLIT COMPLETE'.            00012400
012500     GOBACK.                                                      00012500
012600***************************************************************** 00012600
012700 0100-INITIALIZE-RUN.                                             00012700
012800     MOVE ZERO TO SB-PAGE-CTR SB-LINE-CTR SB-TOTAL-LINES-READ.    00012800
012900     OPEN INPUT  PARM-FILE.                                       00012900
013000     PERFORM 0150-READ-PARM-CARD.                                 00013000
013100     CLOSE PARM-FILE.                                             00013100
013200     OPEN INPUT  INPUT-FILE.                                      00013200
013300     OPEN OUTPUT PAGES-FILE.                                      00013300
013400     PERFORM 0600-BUILD-CREATED-TIMESTAMP.                        00013400
013500*    THE FIRST PHYSICAL LINE OF THE EXTRACT IS ALWAYS THE OLD     00013500
013600*    PRINTER'S BANNER LINE -- THROW IT AWAY UNCONDITIONALLY,      00013600
013700*    IT IS NEVER CONTENT AND NEVER A PAGE-BOUNDARY MARKER.        00013700
013800     PERFORM 0200-GET-INPUT-LINE.                                 00013800
013900***************************************************************** 00013900
014000 0150-READ-PARM-CARD.                                             00014000
014100     READ PARM-FILE                                               00014100
014200         AT END                                                   00014200
014300             DISPLAY 'SBPGM01 - MISSING CONTROL CARD, ABEND'      00014300
014400             MOVE SB-ABEND-RC TO RETURN-CODE                      00014400
014500             GOBACK.                                              00014500
014600     MOVE PARM-DOCUMENT-ID TO PG-DOCUMENT-ID.                     00014600
014700***************************************************************** 00014700
014800 0200-GET-INPUT-LINE.                                             00014800
014900     READ INPUT-FILE AT END                                       00014900
015000         MOVE 'EOF' TO SB-EOF-SWITCH.                             00015000
015100     IF SB-NOT-END-OF-FILE                                        00015100
015200         ADD 1 TO SB-TOTAL-LINES-READ.                            00015200
015300***************************************************************** 00015300
015400* PROCESS-AND-READ -- ONE PASS PER INPUT LINE AFTER THE BANNER.   00015400
015500* A '1' IN COLUMN 1 STARTS A NEW PAGE ONLY IF THE CURRENT PAGE    00015500
015600* BUFFER ALREADY HOLDS AT LEAST ONE LINE.  A '1' SEEN WHILE THE   00015600
015700* BUFFER IS STILL EMPTY IS NEITHER A MARKER NOR CONTENT -- IT     00015700
015800* IS DROPPED, MATCHING THE OLD ON-LINE ROUTINE EXACTLY (SEE THE   00015800
015900* 88-07-14 FIX ABOVE).                                            00015900
016000***************************************************************** 00016000
016100 0300-PROCESS-AND-READ.                                           00016100
016200     IF IL-IS-NEW-PAGE AND SB-LINE-CTR GREATER THAN ZERO          00016200
016300         PERFORM 0500-FLUSH-CURRENT-PAGE                          00016300
016400         GO TO 0301-PROCESS-AND-READ-NEXT.                        00016400
016500     IF IL-IS-NEW-PAGE AND SB-LINE-CTR EQUAL TO ZERO              00016500
016600         GO TO 0301-PROCESS-AND-READ-NEXT.                        00016600
016700     PERFORM 0400-APPEND-LINE-TO-BUFFER.                          00016700
016800 0301-PROCESS-AND-READ-NEXT.                                      00016800
016900     PERFORM 0200-GET-INPUT-LINE.                                 00016900
017000 0305-PROCESS-AND-READ-EXIT.                                      00017000
017100     EXIT.                                                        00017100
017200***************************************************************** 00017200
017300 0400-APPEND-LINE-TO-BUFFER.                                      00017300
017400     ADD 1 TO SB-LINE-CTR.                                        00017400
017500     MOVE IL-LINE-TEXT TO PG-LINE-ENTRY (SB-LINE-CTR).            00017500
017600***************************************************************** 00017600
017700* FLUSH-CURRENT-PAGE -- WRITE WHATEVER IS IN THE BUFFER (EVEN     00017700
017800* IF NOTHING IS) AS THE NEXT PAGE, THEN RESET THE BUFFER FOR      00017800
017900* THE PAGE THAT FOLLOWS.  THE LINE TABLE ITSELF IS NOT BLANKED    00017900
018000* BETWEEN PAGES -- PG-LINE-COUNT ALONE MARKS HOW FAR IT IS        00018000
018100* MEANINGFUL, THE SAME SHORTCUT THE OLD ON-LINE INSERT TOOK.      00018100
018200***************************************************************** 00018200
018300 0500-FLUSH-CURRENT-PAGE.                                         00018300
018400     MOVE SB-PAGE-CTR TO PG-PAGE-NUMBER.                          00018400
018500     MOVE SB-LINE-CTR TO PG-LINE-COUNT.                           00018500
018600     PERFORM 0510-WRITE-PAGE-RECORD.                              00018600
018700     ADD 1 TO SB-PAGE-CTR.                                        00018700
018800     MOVE ZERO TO SB-LINE-CTR.                                    00018800
018900***************************************************************** 00018900
019000 0510-WRITE-PAGE-RECORD.                                          00019000
019100     WRITE PAGE-OUT-RECORD.                                       00019100
019200***************************************************************** 00019200
019300* BUILD-CREATED-TIMESTAMP -- STAMPED ONCE AT JOB START, THE       00019300
019400* JCL CLOCK READING FOR THIS STEP.  FORMAT IS CCYY-MM-DDTHH:MM:   00019400
019500* SS.NNNNNN -- ACCEPT FROM TIME ONLY GOES TO HUNDREDTHS OF A      00019500
019600* SECOND, SO THE LOW FOUR DIGITS OF THE FRACTION ARE ZERO.        00019600
019700***************************************************************** 00019700
019800 0600-BUILD-CREATED-TIMESTAMP.                                    00019800
019900     ACCEPT SB-RUN-DATE-8 FROM DATE YYYYMMDD.                     00019900
020000     ACCEPT SB-RUN-TIME-8 FROM TIME.                              00020000
020100     MOVE SPACES TO PG-CREATE-DATE.                               00020100
020200     STRING SB-RUN-CCYY  '-'                                      00020200
020300            SB-RUN-MM    '-'                                      00020300
020400            SB-RUN-DD                                             00020400
020500            DELIMITED BY SIZE INTO PG-CREATE-DATE.                00020500
020600     MOVE SPACES TO PG-CREATE-TIME.                               00020600
020700     STRING SB-RUN-HH  ':'                                        00020700
020800            SB-RUN-MI  ':'                                        00020800
020900            SB-RUN-SS  '.'                                        00020900
021000            SB-RUN-HUNDREDTHS '0000'                              00021000
021100            DELIMITED BY SIZE INTO PG-CREATE-TIME.                00021100
021200***************************************************************** 00021200
021300 0700-CLOSE-SIGNBOOK-FILES.                                       00021300
021400     CLOSE INPUT-FILE                                             00021400
021500           PAGES-FILE.                                            00021500
021600***************************************************************** 00021600
