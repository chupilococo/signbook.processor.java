000100***************************************************************** 00000100
000200* OPS-SIGNBK-COPY-SBWORK1                                         00000200
000300* RUN SWITCHES, PAGE/LINE COUNTERS AND TIMESTAMP WORK FIELDS FOR  00000300
000400* THE SIGNBOOK PAGE-SPLIT FAMILY OF PROGRAMS.  COPY INTO THE      00000400
000500* WORKING-STORAGE SECTION OF SBPGM01 AND ANY FUTURE SIGNBOOK JOB  00000500
000600* THAT NEEDS THE SAME PAGE-COUNTING RULES.                        00000600
000700***************************************************************** 00000700
000800* 87-02-19  R.TROY     ORIGINAL COPYBOOK FOR SBPGM01.             00000800
000900* 91-06-04  T.SNOW     ADDED SB-TOTAL-LINES-READ FOR THE END-     00000900
001000*                      OF-JOB LINE COUNT DISPLAY.                 00001000
001100* 98-11-30  J.DAM      Y2K -- WS-RUN-DATE WIDENED TO A 4-DIGIT    00001100
001200*                      CENTURY.  SEE CR-40217.                    00001200
001300* 13-08-22  R.TROY     ADDED SB-ABEND-RC SO THE MISSING-CONTROL-  00001300
001400*                      CARD ABEND CODE LIVES IN ONE PLACE FOR     00001400
001500*                      ALL SIGNBOOK JOBS.  REQ TDB-3355.          00001500
001600***************************************************************** 00001600
001700* SB-ABEND-RC IS THE RETURN-CODE THIS FAMILY OF JOBS SETS WHEN    00001700
001800* IT ABENDS FOR A MISSING CONTROL CARD -- KEPT AS ONE NAMED       00001800
001900* CONSTANT SO THE OPERATOR RUN BOOK ONLY HAS TO DOCUMENT ONE      00001900
002000* NUMBER FOR EVERY SIGNBOOK PROGRAM THAT COPIES THIS BOOK.        00002000
002100  77  SB-ABEND-RC              PIC S9(4) COMP VALUE +9999.        00002100
002200  01  SB-CONTROL-SWITCHES.                                        00002200
002300      02  SB-EOF-SWITCH             PIC X(03) VALUE SPACES.       00002300
002400          88  SB-END-OF-FILE               VALUE 'EOF'.           00002400
002500          88  SB-NOT-END-OF-FILE           VALUE SPACES.          00002500
002600      02  FILLER                    PIC X(13) VALUE SPACES.       00002600
002700  01  SB-PAGE-COUNTERS.                                           00002700
002800      02  SB-PAGE-CTR              PIC S9(4) COMP VALUE ZERO.     00002800
002900      02  SB-PAGE-CTR-X REDEFINES SB-PAGE-CTR                     00002900
003000                                   PIC X(02).                     00003000
003100      02  SB-LINE-CTR              PIC S9(4) COMP VALUE ZERO.     00003100
003200      02  SB-TOTAL-LINES-READ      PIC S9(7) COMP VALUE ZERO.     00003200
003300      02  FILLER                   PIC X(08) VALUE SPACES.        00003300
003400* RUN-DATE/RUN-TIME ARE STAMPED ONCE AT JOB START AND CARRIED     00003400
003500* INTO EVERY PAGE RECORD FLUSHED BY THIS RUN.  THE OLD ON-LINE    00003500
003600* INSERT STAMPED EACH PAGE SEPARATELY -- IN BATCH FORM ONE JOB    00003600
003700* CLOCK READING COVERS THE WHOLE RUN.                             00003700
003800  01  SB-RUN-TIMESTAMP-FIELDS.                                    00003800
003900      02  SB-RUN-DATE-8            PIC 9(08) VALUE ZERO.          00003900
004000      02  SB-RUN-DATE-X REDEFINES SB-RUN-DATE-8.                  00004000
004100          03  SB-RUN-CCYY          PIC 9(04).                     00004100
004200          03  SB-RUN-MM            PIC 9(02).                     00004200
004300          03  SB-RUN-DD            PIC 9(02).                     00004300
004400      02  SB-RUN-TIME-8            PIC 9(08) VALUE ZERO.          00004400
004500      02  SB-RUN-TIME-X REDEFINES SB-RUN-TIME-8.                  00004500
004600          03  SB-RUN-HH            PIC 9(02).                     00004600
004700          03  SB-RUN-MI            PIC 9(02).                     00004700
004800          03  SB-RUN-SS            PIC 9(02).                     00004800
004900          03  SB-RUN-HUNDREDTHS    PIC 9(02).                     00004900
005000      02  FILLER                   PIC X(06) VALUE SPACES.        00005000
005100***************************************************************** 00005100
