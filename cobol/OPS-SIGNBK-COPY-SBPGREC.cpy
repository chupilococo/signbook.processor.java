000100***************************************************************** 00000100
000200* OPS-SIGNBK-COPY-SBPGREC                                         00000200
000300* PAGE-STORE RECORD LAYOUT -- ONE OCCURRENCE PER PAGE OF A        00000300
000400* DOCUMENT THAT HAS BEEN THROUGH THE SIGNBOOK PAGE SPLITTER.      00000400
000500* COPY THIS BOOK INTO THE FD FOR THE PAGES OUTPUT FILE IN         00000500
000600* SBPGM01 AND INTO ANY DOWNSTREAM PROGRAM THAT READS THE PAGE     00000600
000700* STORE (PRINT-A-PAGE, PURGE-A-DOCUMENT, ETC).                    00000700
000800***************************************************************** 00000800
000900* 87-02-19  R.TROY     ORIGINAL LAYOUT, LIFTED OFF THE OLD        00000900
001000*                      ON-LINE INSERT-PAGE COPY BOOK.             00001000
001100* 89-09-07  T.SNOW     WIDENED PG-LINE-TABLE TO 999 OCCURRENCES   00001100
001200*                      -- 255 WAS TOO SMALL FOR THE LARGE PRINT   00001200
001300*                      RUNS OFF THE NEW STATEMENT PRINTER.        00001300
001400* 98-11-30  J.DAM      Y2K -- PG-CREATE-DATE WIDENED TO A 4-DIGIT 00001400
001500*                      CENTURY.  SEE CR-40217.                    00001500
001600* 02-04-11  R.TROY     ADDED TRAILING FILLER FOR THE PAGE-STORE   00001600
001700*                      AUDIT FIELDS DUE IN THE NEXT RELEASE.      00001700
001800***************************************************************** 00001800
001900  01  PAGE-OUT-RECORD.                                            00001900
002000      02  PG-DOCUMENT-ID           PIC X(24).                     00002000
002100      02  PG-PAGE-NUMBER           PIC 9(04).                     00002100
002200      02  PG-LINE-COUNT            PIC 9(04).                     00002200
002300*     PG-LINE-TABLE HOLDS THE TEXT LINES ACCUMULATED FOR THIS     00002300
002400*     PAGE.  ONLY THE FIRST PG-LINE-COUNT ENTRIES ARE MEANINGFUL  00002400
002500*     -- THE REST OF THE TABLE IS LEFT AS IT WAS FROM THE LAST    00002500
002600*     PAGE FLUSHED, THE SAME AS THE OLD ON-LINE INSERT DID NOT    00002600
002700*     BOTHER BLANKING A COLLECTION BEFORE REUSING IT.             00002700
002800      02  PG-LINE-TABLE.                                          00002800
002900          03  PG-LINE-ENTRY OCCURS 999 TIMES                      00002900
003000                            PIC X(132).                           00003000
003100*     PG-CREATED-TS IS THE JOB-RUN CLOCK READING, LAID OUT AS     00003100
003200*     CCYY-MM-DDTHH:MM:SS.NNNNNN TO MATCH THE OLD ON-LINE         00003200
003300*     INSERT TIMESTAMP FORMAT (SEE SB-RUN-TIMESTAMP-FIELDS).      00003300
003400      02  PG-CREATED-TS.                                          00003400
003500          03  PG-CREATE-DATE       PIC X(10).                     00003500
003600          03  PG-CREATE-T-LIT      PIC X(01) VALUE 'T'.           00003600
003700          03  PG-CREATE-TIME       PIC X(15).                     00003700
003800      02  FILLER                   PIC X(20) VALUE SPACES.        00003800
003900***************************************************************** 00003900
